000100*PL-COMPUTE-DISCOUNT.CBL
000110*PARAGRAPH LIBRARY -- SHARED DISCOUNT-AMOUNT MATH.  USED BY BOTH
000120*PL-APPLY-COUPON.CBL AND PL-CALCULATE-ORDER.CBL SO A COUPON AND A
000130*PROMOTION PRICE THE SAME WAY.  CALLER SETS UP W-CALC-BASE-TOTAL,
000140*W-CALC-DISC-TYPE, W-CALC-DISC-VALUE AND W-CALC-MAX-DISCOUNT BEFORE
000150*PERFORMING 4500; THE ANSWER COMES BACK IN W-CALC-DISC-AMOUNT.
000160*1994-03-06  RVD  ORIGINAL CODING FOR DISCOUNT ENGINE PROJECT.
000170*2003-05-02  CLM  CORRECTED THE PERCENTAGE COMPUTE TO ROUND HALF-UP --
000180*                 IT WAS SILENTLY TRUNCATING AND UNDER-DISCOUNTING BY
000190*                 A PENNY ON ABOUT ONE ORDER IN FOUR.  TICKET DISC-0083.
000200 4500-COMPUTE-DISCOUNT-AMOUNT.
000210*
000220     MOVE ZERO TO W-CALC-DISC-AMOUNT.
000230*
000240     IF W-CALC-DISC-TYPE = "P"
000250        COMPUTE W-CALC-DISC-AMOUNT ROUNDED =
000260                W-CALC-BASE-TOTAL * W-CALC-DISC-VALUE / 100
000270     ELSE
000280        IF W-CALC-DISC-TYPE = "F"
000290           IF W-CALC-DISC-VALUE < W-CALC-BASE-TOTAL
000300              MOVE W-CALC-DISC-VALUE TO W-CALC-DISC-AMOUNT
000310           ELSE
000320              MOVE W-CALC-BASE-TOTAL TO W-CALC-DISC-AMOUNT.
000330*
000340     IF W-CALC-MAX-DISCOUNT > ZERO
000350        AND W-CALC-DISC-AMOUNT > W-CALC-MAX-DISCOUNT
000360           MOVE W-CALC-MAX-DISCOUNT TO W-CALC-DISC-AMOUNT.
000370*
000380     IF W-CALC-DISC-AMOUNT < ZERO
000390        MOVE ZERO TO W-CALC-DISC-AMOUNT.
000400*
000410 4500-COMPUTE-DISCOUNT-AMOUNT-EXIT.
000420     EXIT.
