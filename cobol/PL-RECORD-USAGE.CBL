000100*PL-RECORD-USAGE.CBL
000110*PARAGRAPH LIBRARY -- COUPON USAGE BOOKKEEPING.  BUMPS THE COUPON'S
000120*OVERALL USE COUNT IN THE WCT TABLE AND, WHEN THE ORDER CARRIES A
000130*CUSTOMER ID, EITHER BUMPS OR INSERTS THE MATCHING ENTRY IN THE WUT
000140*PER-CUSTOMER TABLE.  CALLED FROM PL-APPLY-COUPON.CBL PARA 4295-PRICE-
000150*AND-RECORD-COUPON, AFTER A COUPON HAS ACTUALLY BEEN PRICED.
000160*1994-03-09  RVD  ORIGINAL CODING FOR DISCOUNT ENGINE PROJECT.
000170*1996-09-09  WDH  ADDED THE WUT PER-CUSTOMER BOOKKEEPING.  TICKET
000180*                 DISC-0058.
000190 6000-RECORD-COUPON-USAGE.
000200*
000210     SET WCT-IDX TO W-COUPON-IDX.
000220     ADD 1 TO WCT-USAGE-COUNT (WCT-IDX).
000230*
000240     IF ORD-CUSTOMER-ID NOT = SPACES
000250        PERFORM 6100-BUMP-CUSTOMER-USAGE.
000260*
000270 6000-RECORD-COUPON-USAGE-EXIT.
000280     EXIT.
000290*
000300 6100-BUMP-CUSTOMER-USAGE.
000310*
000320     PERFORM 4280-FIND-CUSTOMER-USAGE.
000330*
000340     IF WUT-ENTRY-FOUND
000350        ADD 1 TO WUT-USE-COUNT (WUT-IDX)
000360     ELSE
000370        PERFORM 6110-ADD-NEW-USAGE-ENTRY.
000380*
000390 6100-BUMP-CUSTOMER-USAGE-EXIT.
000400     EXIT.
000410*
000420 6110-ADD-NEW-USAGE-ENTRY.
000430*
000440     ADD 1 TO WUT-USAGE-COUNT.
000450     SET WUT-IDX TO WUT-USAGE-COUNT.
000460*
000470     MOVE WCT-ID (WCT-IDX)    TO WUT-COUPON-ID (WUT-IDX).
000480     MOVE ORD-CUSTOMER-ID     TO WUT-CUSTOMER-ID (WUT-IDX).
000490     MOVE 1                   TO WUT-USE-COUNT (WUT-IDX).
000500*
000510 6110-ADD-NEW-USAGE-ENTRY-EXIT.
000520     EXIT.
