000100*FDRESULT.CBL
000110*RECORD LAYOUT FOR THE ORDER-RESULT FILE (RESULT-FILE).
000120*ONE RECORD WRITTEN PER ORDER READ, WHETHER OR NOT A DISCOUNT
000130*WAS APPLIED.
000140*1994-03-02  RVD  ORIGINAL CODING FOR DISCOUNT ENGINE PROJECT.
000150       FD  RESULT-FILE
000160           LABEL RECORDS ARE STANDARD.
000170       01  RSL-RECORD.
000180           05  RSL-ORDER-ID          PIC X(10).
000190           05  RSL-ORIG-TOTAL        PIC S9(07)V99.
000200           05  RSL-TOTAL-DISC        PIC S9(07)V99.
000210           05  RSL-FINAL-TOTAL       PIC S9(07)V99.
000220           05  RSL-DISC-COUNT        PIC 9(03).
000230           05  RSL-ERROR-MSG         PIC X(40).
000240           05  FILLER                PIC X(01).
