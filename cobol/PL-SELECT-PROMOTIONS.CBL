000100*PL-SELECT-PROMOTIONS.CBL
000110*PARAGRAPH LIBRARY -- PROMOTION ELIGIBILITY TEST.  WALKS THE PROMOTION
000120*TABLE (WPT), ALREADY HELD IN PRIORITY-DESCENDING ORDER BY
000130*PL-LOAD-MASTERS.CBL, AND FLAGS EACH ENTRY APPLICABLE OR NOT TO THE
000140*ORDER CURRENTLY BEING PRICED.  CALLED ONCE PER ORDER FROM
000150*PL-CALCULATE-ORDER.CBL BEFORE ANY PROMOTION IS ACTUALLY APPLIED.
000160*1994-03-09  RVD  ORIGINAL CODING FOR DISCOUNT ENGINE PROJECT.
000170*1994-04-11  RVD  ADDED THE PRODUCT/CATEGORY SCOPE TEST -- FIRST CUT
000180*                 OF THIS PROGRAM ONLY HANDLED SCOPE "O" (WHOLE ORDER).
000190*                 TICKET DISC-0014.
000200*2006-08-22  PRK  SCOPE "M" (MINIMUM-PURCHASE-ONLY) WAS FALLING
000210*                 THROUGH INTO THE PRODUCT/CATEGORY SLOT LOOP AND
000220*                 COMING BACK NOT-APPLICABLE EVERY TIME -- GIVE IT ITS
000230*                 OWN BRANCH THE SAME AS SCOPE "O".  ALSO CORRECTED THE
000240*                 CATEGORY-SLOT LITERAL, WHICH READ "G" AND NEVER
000250*                 MATCHED FDPROMO.CBL'S OWN "C".  TICKET DISC-0094.
000260 5000-GET-APPLICABLE-PROMOTIONS.
000270*
000280     MOVE 1 TO WPT-X.
000290     PERFORM 5010-TEST-ONE-PROMOTION
000300         UNTIL WPT-X > WPT-PROMO-COUNT.
000310*
000320 5000-GET-APPLICABLE-PROMOTIONS-EXIT.
000330     EXIT.
000340*
000350 5010-TEST-ONE-PROMOTION.
000360*
000370     SET WPT-IDX TO WPT-X.
000380     MOVE "N" TO WPT-APPLICABLE (WPT-IDX).
000390*
000400     IF WPT-ACTIVE (WPT-IDX) = "Y"
000410        PERFORM 5020-TEST-PROMOTION-DATES.
000420*
000430     ADD 1 TO WPT-X.
000440*
000450 5010-TEST-ONE-PROMOTION-EXIT.
000460     EXIT.
000470*
000480 5020-TEST-PROMOTION-DATES.
000490*
000500     IF WRD-RUN-DATE >= WPT-VALID-FROM (WPT-IDX)
000510        AND WRD-RUN-DATE <= WPT-VALID-UNTIL (WPT-IDX)
000520        PERFORM 5030-TEST-MIN-PURCHASE.
000530*
000540 5020-TEST-PROMOTION-DATES-EXIT.
000550     EXIT.
000560*
000570 5030-TEST-MIN-PURCHASE.
000580*
000590     IF WPT-MIN-PURCHASE (WPT-IDX) = ZERO
000600        OR W-WORKING-TOTAL NOT < WPT-MIN-PURCHASE (WPT-IDX)
000610        PERFORM 5040-TEST-PROMOTION-SCOPE.
000620*
000630 5030-TEST-MIN-PURCHASE-EXIT.
000640     EXIT.
000650*
000660 5040-TEST-PROMOTION-SCOPE.
000670*
000680*    SCOPES "O" (WHOLE ORDER) AND "M" (MINIMUM PURCHASE ONLY) NEED NO
000690*    PRODUCT/CATEGORY MATCH -- THE MIN-PURCHASE GATE ABOVE IS THE
000700*    WHOLE TEST.  ANY OTHER SCOPE MUST MATCH A LINE ON THE ORDER.
000710*
000720     IF WPT-SCOPE (WPT-IDX) = "O" OR WPT-SCOPE (WPT-IDX) = "M"
000730        MOVE "Y" TO WPT-APPLICABLE (WPT-IDX)
000740     ELSE
000750        PERFORM 5045-TEST-LINE-LEVEL-SCOPE.
000760*
000770 5040-TEST-PROMOTION-SCOPE-EXIT.
000780     EXIT.
000790*
000800 5045-TEST-LINE-LEVEL-SCOPE.
000810*
000820     MOVE 1 TO WPT-Y.
000830     MOVE "N" TO W-SCOPE-MATCHED.
000840     PERFORM 5050-TEST-ONE-ORDER-LINE
000850         UNTIL WPT-Y > 5 OR SCOPE-IS-MATCHED.
000860*
000870     IF SCOPE-IS-MATCHED
000880        MOVE "Y" TO WPT-APPLICABLE (WPT-IDX).
000890*
000900 5045-TEST-LINE-LEVEL-SCOPE-EXIT.
000910     EXIT.
000920*
000930 5050-TEST-ONE-ORDER-LINE.
000940*
000950     IF WPT-SCOPE (WPT-IDX) = "P"
000960        PERFORM 5060-TEST-ONE-PRODUCT-SLOT.
000970     IF WPT-SCOPE (WPT-IDX) = "C"
000980        PERFORM 5070-TEST-ONE-CATEGORY-SLOT.
000990*
001000     ADD 1 TO WPT-Y.
001010*
001020 5050-TEST-ONE-ORDER-LINE-EXIT.
001030     EXIT.
001040*
001050 5060-TEST-ONE-PRODUCT-SLOT.
001060*
001070     MOVE 1 TO W-SLOT.
001080     PERFORM 5061-TEST-ONE-PRODUCT-PAIR
001090         UNTIL W-SLOT > 5 OR SCOPE-IS-MATCHED.
001100*
001110 5060-TEST-ONE-PRODUCT-SLOT-EXIT.
001120     EXIT.
001130*
001140 5061-TEST-ONE-PRODUCT-PAIR.
001150*
001160     IF ORD-PRODUCT-ID (WPT-Y) = WPT-PRODUCT-ID (WPT-IDX, W-SLOT)
001170        AND ORD-PRODUCT-ID (WPT-Y) NOT = SPACES
001180        MOVE "Y" TO W-SCOPE-MATCHED.
001190     ADD 1 TO W-SLOT.
001200*
001210 5061-TEST-ONE-PRODUCT-PAIR-EXIT.
001220     EXIT.
001230*
001240 5070-TEST-ONE-CATEGORY-SLOT.
001250*
001260     MOVE 1 TO W-SLOT.
001270     PERFORM 5071-TEST-ONE-CATEGORY-PAIR
001280         UNTIL W-SLOT > 5 OR SCOPE-IS-MATCHED.
001290*
001300 5070-TEST-ONE-CATEGORY-SLOT-EXIT.
001310     EXIT.
001320*
001330 5071-TEST-ONE-CATEGORY-PAIR.
001340*
001350     IF ORD-CATEGORY-ID (WPT-Y) = WPT-CATEGORY-ID (WPT-IDX, W-SLOT)
001360        AND ORD-CATEGORY-ID (WPT-Y) NOT = SPACES
001370        MOVE "Y" TO W-SCOPE-MATCHED.
001380     ADD 1 TO W-SLOT.
001390*
001400 5071-TEST-ONE-CATEGORY-PAIR-EXIT.
001410     EXIT.
