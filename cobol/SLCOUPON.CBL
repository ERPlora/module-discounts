000100*SLCOUPON.CBL
000110*FILE-CONTROL ENTRY FOR THE COUPON MASTER FILE.
000120*1994-03-02  RVD  ORIGINAL CODING FOR DISCOUNT ENGINE PROJECT.
000130       SELECT COUPON-FILE
000140           ASSIGN TO COUPON-FILE
000150           ORGANIZATION IS SEQUENTIAL
000160           ACCESS MODE IS SEQUENTIAL.
