000100*PL-CALCULATE-ORDER.CBL
000110*PARAGRAPH LIBRARY -- TOP OF THE PER-ORDER DISCOUNT LOGIC.  APPLIES
000120*THE ORDER'S COUPON (IF ANY) FIRST, THEN, UNLESS THE COUPON SAYS
000130*STACKING IS NOT ALLOWED, WALKS THE APPLICABLE PROMOTIONS IN PRIORITY
000140*ORDER.  CALLED ONCE PER ORDER FROM ORDER-DISCOUNT-BATCH.COB PARA
000150*3000-PROCESS-ORDERS.
000160*1994-03-09  RVD  ORIGINAL CODING FOR DISCOUNT ENGINE PROJECT.
000170*1994-04-11  RVD  A PROMOTION MARKED NOT STACKABLE NOW STOPS ALL
000180*                 FURTHER DISCOUNTING FOR THE ORDER, THE SAME AS A
000190*                 NON-STACKING COUPON.  TICKET DISC-0014.
000192*2006-08-29  PRK  PROMOTIONS WERE PRICING OFF THE ORIGINAL TOTAL
000193*                 INSTEAD OF THE WORKING TOTAL, OVER-DISCOUNTING ANY
000194*                 ORDER WHERE A COUPON OR AN EARLIER PROMOTION HAD
000195*                 ALREADY CUT INTO IT.  ALSO A ZERO-AMOUNT PROMOTION
000196*                 (BUY-X-GET-Y) WAS WRITING A DETAIL RECORD, BUMPING
000197*                 THE DISCOUNT COUNTS, AND -- IF NON-STACKABLE --
000198*                 HALTING FURTHER PROMOTIONS FOR NO REASON.  AND A
000199*                 NON-STACKABLE PROMOTION WAS BEING RE-APPLIED AFTER
000200*                 STACKING HAD ALREADY BEEN CUT OFF, INSTEAD OF SKIPPED.
000201*                 TICKET DISC-0094.
000210 4000-CALCULATE-ORDER-DISCOUNTS.
000220*
000230     IF ORD-COUPON-CODE NOT = SPACES
000240        PERFORM 4200-APPLY-COUPON.
000250*
000260     IF NOT STOP-DISCOUNTING
000270        PERFORM 5000-GET-APPLICABLE-PROMOTIONS
000280        PERFORM 4100-APPLY-PROMOTIONS.
000290*
000300 4000-CALCULATE-ORDER-DISCOUNTS-EXIT.
000310     EXIT.
000320*
000330 4100-APPLY-PROMOTIONS.
000340*
000350     MOVE 1 TO WPT-X.
000360     PERFORM 4110-APPLY-ONE-PROMOTION
000370         UNTIL WPT-X > WPT-PROMO-COUNT
000380            OR STOP-DISCOUNTING.
000390*
000400 4100-APPLY-PROMOTIONS-EXIT.
000410     EXIT.
000420*
000430 4110-APPLY-ONE-PROMOTION.
000440*
000450     SET WPT-IDX TO WPT-X.
000460*
000470*    SKIP THIS PROMOTION WITHOUT PRICING IT WHEN STACKING IS
000480*    FORBIDDEN, A DISCOUNT HAS ALREADY LANDED ON THIS ORDER, AND
000490*    THE PROMOTION ITSELF IS NOT FLAGGED STACKABLE.
000500*
000510     IF WPT-IS-APPLICABLE (WPT-IDX)
000520        AND (ORD-STACKING-ALLOWED
000530             OR NOT DISCOUNT-WAS-APPLIED
000540             OR WPT-STACKABLE (WPT-IDX) = "Y")
000550        PERFORM 4120-PRICE-AND-RECORD-PROMOTION.
000560*
000570     ADD 1 TO WPT-X.
000580*
000590 4110-APPLY-ONE-PROMOTION-EXIT.
000600     EXIT.
000610*
000620 4120-PRICE-AND-RECORD-PROMOTION.
000630*
000640     MOVE W-WORKING-TOTAL          TO W-CALC-BASE-TOTAL.
000650     MOVE WPT-DISC-TYPE (WPT-IDX)   TO W-CALC-DISC-TYPE.
000660     MOVE WPT-DISC-VALUE (WPT-IDX)  TO W-CALC-DISC-VALUE.
000670     MOVE WPT-MAX-DISCOUNT (WPT-IDX) TO W-CALC-MAX-DISCOUNT.
000680*
000690     IF WPT-DISC-TYPE (WPT-IDX) = "B"
000700        MOVE ZERO TO W-CALC-DISC-AMOUNT
000710     ELSE
000720        PERFORM 4500-COMPUTE-DISCOUNT-AMOUNT.
000730*
000740     IF W-CALC-DISC-AMOUNT > ZERO
000750        MOVE "P"                      TO DTL-SOURCE
000760        MOVE WPT-ID (WPT-IDX)          TO DTL-SOURCE-ID
000770        MOVE WPT-NAME (WPT-IDX)        TO DTL-SOURCE-NAME
000780        MOVE WPT-DISC-TYPE (WPT-IDX)   TO DTL-DISC-TYPE
000790        MOVE WPT-DISC-VALUE (WPT-IDX)  TO DTL-DISC-VALUE
000800        MOVE W-CALC-DISC-AMOUNT        TO DTL-DISC-AMOUNT
000810        MOVE W-WORKING-TOTAL           TO DTL-BASE-TOTAL
000820        MOVE ORD-ID                    TO DTL-ORDER-ID
000830*
000840        WRITE DTL-RECORD
000850*
000860        ADD W-CALC-DISC-AMOUNT TO W-ORDER-DISC-TOTAL
000870        SUBTRACT W-CALC-DISC-AMOUNT FROM W-WORKING-TOTAL
000880        ADD 1 TO W-ORDER-DISC-COUNT
000890        ADD 1 TO W-PROMO-DISC-COUNT
000900        MOVE "Y" TO W-DISCOUNT-APPLIED
000910*
000920        IF NOT WPT-STACKABLE (WPT-IDX) = "Y"
000930           MOVE "Y" TO W-STOP-DISCOUNTING.
000940*
000950 4120-PRICE-AND-RECORD-PROMOTION-EXIT.
000960     EXIT.
