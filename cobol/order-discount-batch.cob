000100*ORDER-DISCOUNT-BATCH.COB
000110*RETAIL DISCOUNT RULE ENGINE -- BATCH WRAPPER.
000120*READS THE ORDER FILE SEQUENTIALLY, RESOLVES COUPON AND PROMOTION
000130*DISCOUNTS AGAINST THE COUPON AND PROMOTION MASTER TABLES, WRITES A
000140*DETAIL RECORD FOR EACH DISCOUNT ACTUALLY APPLIED AND ONE RESULT
000150*RECORD PER ORDER, AND PRINTS A SUMMARY REPORT WITH CONTROL TOTALS.
000160*
000170*THIS IS A BATCH PROGRAM -- NO OPERATOR SCREEN.  THE "CURRENT
000180*DATE" USED FOR COUPON/PROMOTION VALIDITY-WINDOW CHECKS IS NOT
000190*THE MACHINE CLOCK -- IT COMES OFF THE FIRST RECORD OF PARM-FILE
000200*SO A RERUN OF A PRIOR NIGHT'S BATCH REPRODUCES THE SAME RESULT.
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID.    ORDER-DISCOUNT-BATCH.
000230 AUTHOR.        R. V. DELGADO.
000240 INSTALLATION.  MERCHANDISING SYSTEMS -- DATA PROCESSING.
000250 DATE-WRITTEN.  MARCH 1994.
000260 DATE-COMPILED.
000270 SECURITY.      COMPANY CONFIDENTIAL.  RESTRICTED TO D.P. STAFF.
000280*
000290*CHANGE LOG.
000300*DATE        INIT  TICKET     DESCRIPTION
000310*----------  ----  ---------  --------------------------------------
000320*1994-03-02  RVD   DISC-0001  ORIGINAL CODING FOR DISCOUNT ENGINE
000330*                             PROJECT.  REPLACES THE OLD VOUCHER-PAY
000340*                             MENU SHELL.
000350*1994-03-11  RVD   DISC-0006  ADDED RESULT-FILE WRITE-UP AND THE
000360*                             ORDERS-WITH-ERRORS CONTROL TOTAL AFTER
000370*                             MERCHANDISING ASKED FOR AN ERROR COUNT
000380*                             ON THE SUMMARY REPORT.
000390*1994-04-11  RVD   DISC-0014  ADDED PROMOTION STACKABLE FLAG HANDLING
000400*                             AND THE STOP-AFTER-NON-STACKABLE RULE.
000410*1994-06-30  RVD   DISC-0022  MOVED THE PROMOTION SORT INTO
000420*                             PL-LOAD-MASTERS SO THE MAIN LOOP NEVER
000430*                             HAS TO RE-SORT PER ORDER.
000440*1995-02-14  WDH    DISC-0041  CORRECTED BUY-X-GET-Y (TYPE "B") TO
000450*                             ALWAYS WRITE ITS DETAIL RECORD EVEN
000460*                             THOUGH THE AMOUNT IS ZERO -- AUDIT
000470*                             WANTED TO SEE IT WAS OFFERED.
000480*1996-09-09  WDH    DISC-0058  ADDED PER-CUSTOMER COUPON USAGE TABLE
000490*                             (WUT) -- MARKETING'S "ONE COUPON PER
000500*                             CUSTOMER" PROMOTIONS WERE OVER-REDEEMING.
000510*1998-11-20  JHT    Y2K-0091   REVIEWED ALL DATE FIELDS ON THIS
000520*                             PROGRAM AND ITS COPYBOOKS FOR THE YEAR
000530*                             2000 PROJECT.  ALL DATE FIELDS ALREADY
000540*                             CARRY A 4-DIGIT CENTURY (CCYYMMDD) --
000550*                             NO WINDOWING LOGIC REQUIRED.  SIGNED OFF
000560*                             BY QA 1998-12-04.
000570*1999-01-08  JHT    Y2K-0091   RAN THE FULL YEAR-2000 TEST DECK
000580*                             (ORDERS DATED 1999-12-31 AND 2000-01-01)
000590*                             THROUGH THIS PROGRAM -- NO DISCREPANCIES.
000600*2001-07-19  CLM    DISC-0077  ADDED THE COUPON-DISC-COUNT AND
000610*                             PROMO-DISC-COUNT BREAKOUTS TO THE
000620*                             CONTROL-TOTALS BLOCK PER AUDIT REQUEST
000630*                             AP-2001-114.
000640*2003-05-02  CLM    DISC-0083  CORRECTED ROUNDING ON THE PERCENTAGE
000650*                             DISCOUNT COMPUTE -- WAS TRUNCATING
000660*                             INSTEAD OF ROUNDING HALF-UP.
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM.
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730*
000740     COPY "SLCOUPON.CBL".
000750     COPY "SLPROMO.CBL".
000760     COPY "SLORDER.CBL".
000770     COPY "SLDETAIL.CBL".
000780     COPY "SLRESULT.CBL".
000790*
000800     SELECT PARM-FILE
000810         ASSIGN TO PARM-FILE
000820         ORGANIZATION IS SEQUENTIAL.
000830*
000840     SELECT WORK-FILE
000850         ASSIGN TO WORK-FILE
000860         ORGANIZATION IS SEQUENTIAL.
000870*
000880     SELECT SORT-FILE
000890         ASSIGN TO SORT-WORK.
000900*
000910     SELECT REPORT-FILE
000920         ASSIGN TO REPORT-FILE
000930         ORGANIZATION IS LINE SEQUENTIAL.
000940 DATA DIVISION.
000950 FILE SECTION.
000960*
000970     COPY "FDCOUPON.CBL".
000980     COPY "FDPROMO.CBL".
000990     COPY "FDORDER.CBL".
001000     COPY "FDDETAIL.CBL".
001010     COPY "FDRESULT.CBL".
001020*
001030     FD  PARM-FILE
001040         LABEL RECORDS ARE STANDARD.
001050     01  PARM-RECORD.
001060         05  PARM-RUN-DATE         PIC 9(08).
001070         05  FILLER                PIC X(72).
001080*
001090     FD  WORK-FILE
001100         LABEL RECORDS ARE STANDARD.
001110     01  WORK-RECORD.
001120         05  WORK-RECORD-X REDEFINES WORK-RECORD.
001130             10  WORK-ID           PIC X(10).
001140             10  WORK-NAME         PIC X(30).
001150             10  WORK-DISC-TYPE    PIC X(01).
001160             10  WORK-DISC-VALUE   PIC S9(05)V99.
001170             10  WORK-SCOPE        PIC X(01).
001180             10  WORK-MIN-PURCHASE PIC S9(07)V99.
001190             10  WORK-MAX-DISCOUNT PIC S9(07)V99.
001200             10  WORK-VALID-FROM   PIC 9(08).
001210             10  WORK-VALID-UNTIL  PIC 9(08).
001220             10  WORK-PRIORITY     PIC 9(03).
001230             10  WORK-STACKABLE    PIC X(01).
001240             10  WORK-ACTIVE       PIC X(01).
001250             10  WORK-PRODUCT-IDS OCCURS 5 TIMES PIC X(10).
001260             10  WORK-CATEGORY-IDS OCCURS 5 TIMES PIC X(10).
001270             10  FILLER            PIC X(08).
001280*
001290     SD  SORT-FILE.
001300     01  SORT-RECORD.
001310         05  SORT-ID               PIC X(10).
001320         05  SORT-NAME             PIC X(30).
001330         05  SORT-DISC-TYPE        PIC X(01).
001340         05  SORT-DISC-VALUE       PIC S9(05)V99.
001350         05  SORT-SCOPE            PIC X(01).
001360         05  SORT-MIN-PURCHASE     PIC S9(07)V99.
001370         05  SORT-MAX-DISCOUNT     PIC S9(07)V99.
001380         05  SORT-VALID-FROM       PIC 9(08).
001390         05  SORT-VALID-UNTIL      PIC 9(08).
001400         05  SORT-PRIORITY         PIC 9(03).
001410         05  SORT-STACKABLE        PIC X(01).
001420         05  SORT-ACTIVE           PIC X(01).
001430         05  SORT-PRODUCT-IDS OCCURS 5 TIMES PIC X(10).
001440         05  SORT-CATEGORY-IDS OCCURS 5 TIMES PIC X(10).
001450         05  FILLER                PIC X(08).
001460*
001470     FD  REPORT-FILE
001480         LABEL RECORDS ARE OMITTED.
001490     01  REPORT-RECORD             PIC X(132).
001500*
001510 WORKING-STORAGE SECTION.
001520*
001530     COPY "wsdate.cbl".
001540     COPY "wscpntbl.cbl".
001550     COPY "wsprmtbl.cbl".
001560     COPY "wscustbl.cbl".
001570*
001580     01  TITLE-LINE.
001590         05  FILLER                PIC X(40) VALUE SPACES.
001600         05  FILLER                PIC X(32)
001610                  VALUE "ORDER DISCOUNT CALCULATION BATCH".
001620         05  FILLER                PIC X(40) VALUE SPACES.
001630         05  FILLER                PIC X(11) VALUE "RUN DATE: ".
001640         05  TL-RUN-DATE            PIC 9999/99/99.
001650*
001660     01  HEADING-1.
001670         05  FILLER                PIC X(10) VALUE "ORDER ID".
001680         05  FILLER                PIC X(03) VALUE SPACES.
001690         05  FILLER                PIC X(15) VALUE "ORIGINAL TOTAL".
001700         05  FILLER                PIC X(03) VALUE SPACES.
001710         05  FILLER                PIC X(06) VALUE "DISCS".
001720         05  FILLER                PIC X(03) VALUE SPACES.
001730         05  FILLER                PIC X(15) VALUE "TOTAL DISCOUNT".
001740         05  FILLER                PIC X(03) VALUE SPACES.
001750         05  FILLER                PIC X(13) VALUE "FINAL TOTAL".
001760         05  FILLER                PIC X(03) VALUE SPACES.
001770         05  FILLER                PIC X(30) VALUE "ERROR".
001780*
001790     01  HEADING-2.
001800         05  FILLER                PIC X(10) VALUE ALL "-".
001810         05  FILLER                PIC X(03) VALUE SPACES.
001820         05  FILLER                PIC X(15) VALUE ALL "-".
001830         05  FILLER                PIC X(03) VALUE SPACES.
001840         05  FILLER                PIC X(06) VALUE ALL "-".
001850         05  FILLER                PIC X(03) VALUE SPACES.
001860         05  FILLER                PIC X(15) VALUE ALL "-".
001870         05  FILLER                PIC X(03) VALUE SPACES.
001880         05  FILLER                PIC X(13) VALUE ALL "-".
001890         05  FILLER                PIC X(03) VALUE SPACES.
001900         05  FILLER                PIC X(30) VALUE ALL "-".
001910*
001920     01  DETAIL-LINE.
001930         05  DL-ORDER-ID           PIC X(10).
001940         05  FILLER                PIC X(03) VALUE SPACES.
001950         05  DL-ORIG-TOTAL         PIC ZZ,ZZZ,ZZ9.99-.
001960         05  FILLER                PIC X(03) VALUE SPACES.
001970         05  DL-DISC-COUNT         PIC ZZ9.
001980         05  FILLER                PIC X(03) VALUE SPACES.
001990         05  DL-TOTAL-DISC         PIC ZZ,ZZZ,ZZ9.99-.
002000         05  FILLER                PIC X(03) VALUE SPACES.
002010         05  DL-FINAL-TOTAL        PIC ZZ,ZZZ,ZZ9.99-.
002020         05  FILLER                PIC X(03) VALUE SPACES.
002030         05  DL-ERROR-MSG          PIC X(30).
002040*
002050     01  CONTROL-TOTALS-LINE.
002060         05  CT-LABEL              PIC X(36).
002070         05  CT-VALUE              PIC ZZ,ZZZ,ZZ9.99-.
002080         05  FILLER                PIC X(81).
002090*
002100     01  W-END-OF-ORDER-FILE       PIC X(01).
002110         88  END-OF-ORDER-FILE         VALUE "Y".
002120*
002130     01  W-STOP-DISCOUNTING        PIC X(01).
002140         88  STOP-DISCOUNTING           VALUE "Y".
002150*
002160     01  W-DISCOUNT-APPLIED         PIC X(01).
002170         88  DISCOUNT-WAS-APPLIED          VALUE "Y".
002180*
002190     01  W-COUPON-FILE-EOF          PIC X(01).
002200         88  COUPON-FILE-AT-END         VALUE "Y".
002210*
002220     01  W-WORK-FILE-EOF            PIC X(01).
002230         88  WORK-FILE-AT-END           VALUE "Y".
002240*
002250     01  W-COUPON-VALID             PIC X(01).
002260         88  COUPON-IS-VALID            VALUE "Y".
002270*
002280     01  W-SCOPE-MATCHED            PIC X(01).
002290         88  SCOPE-IS-MATCHED           VALUE "Y".
002300*
002310     77  W-LOOKUP-CODE              PIC X(20).
002320     77  W-COUPON-IDX               PIC 9(04)  COMP.
002330     77  W-PRIOR-CUSTOMER-USES      PIC 9(03)  COMP.
002340     77  W-SLOT                     PIC 9(01)  COMP.
002350*
002360     77  W-PRINTED-LINES            PIC 9(02)  COMP.
002370         88  PAGE-FULL                    VALUE 55 THRU 99.
002380     77  W-PAGE-NUMBER              PIC 9(04)  COMP.
002390*
002400     77  W-WORKING-TOTAL            PIC S9(07)V99.
002410     77  W-ORIG-TOTAL               PIC S9(07)V99.
002420     77  W-ORDER-DISC-TOTAL         PIC S9(07)V99.
002430     77  W-ORDER-DISC-COUNT         PIC 9(03)  COMP.
002440     77  W-FINAL-TOTAL              PIC S9(07)V99.
002450     77  W-ERROR-MESSAGE            PIC X(40).
002460     77  W-DISCOUNT-AMOUNT          PIC S9(07)V99.
002470*
002480     77  W-CALC-BASE-TOTAL          PIC S9(07)V99.
002490     77  W-CALC-DISC-TYPE           PIC X(01).
002500     77  W-CALC-DISC-VALUE          PIC S9(05)V99.
002510     77  W-CALC-MAX-DISCOUNT        PIC S9(07)V99.
002520     77  W-CALC-DISC-AMOUNT         PIC S9(07)V99.
002530*
002540     77  W-ORDERS-READ              PIC 9(07)  COMP.
002550     77  W-ORDERS-WITH-DISCOUNT     PIC 9(07)  COMP.
002560     77  W-ORDERS-WITH-ERROR        PIC 9(07)  COMP.
002570     77  W-COUPON-DISC-COUNT        PIC 9(07)  COMP.
002580     77  W-PROMO-DISC-COUNT         PIC 9(07)  COMP.
002590     77  W-SUM-ORIG-TOTAL           PIC S9(09)V99.
002600     77  W-SUM-DISCOUNT             PIC S9(09)V99.
002610     77  W-SUM-FINAL-TOTAL          PIC S9(09)V99.
002620 PROCEDURE DIVISION.
002630*
002640 0000-MAIN-LINE.
002650*
002660     PERFORM 9000-OPEN-ALL-FILES.
002670     PERFORM 1000-READ-RUN-PARAMETER.
002680     PERFORM 2000-LOAD-COUPON-MASTER.
002690     PERFORM 2100-LOAD-PROMO-MASTER.
002700     PERFORM 9100-WRITE-REPORT-HEADINGS.
002710*
002720     MOVE "N" TO W-END-OF-ORDER-FILE.
002730     PERFORM 3010-READ-ORDER-RECORD.
002740     PERFORM 3000-PROCESS-ORDERS THRU 3005-FINISH-ORDER-EXIT
002750         UNTIL END-OF-ORDER-FILE.
002760*
002770     PERFORM 9300-WRITE-CONTROL-TOTALS.
002780     PERFORM 9900-CLOSE-ALL-FILES.
002790*
002800     STOP RUN.
002810*
002820 0000-MAIN-LINE-EXIT.
002830     EXIT.
002840*
002850 3000-PROCESS-ORDERS.
002860*
002870     ADD 1 TO W-ORDERS-READ.
002880     MOVE ORD-TOTAL TO W-ORIG-TOTAL.
002890     MOVE ORD-TOTAL TO W-WORKING-TOTAL.
002900     MOVE ZERO TO W-ORDER-DISC-TOTAL.
002910     MOVE ZERO TO W-ORDER-DISC-COUNT.
002920     MOVE SPACES TO W-ERROR-MESSAGE.
002930     MOVE "N" TO W-STOP-DISCOUNTING.
002940     MOVE "N" TO W-DISCOUNT-APPLIED.
002950*
002960     PERFORM 4000-CALCULATE-ORDER-DISCOUNTS.
002970*
002975 3000-PROCESS-ORDERS-EXIT.
002976     EXIT.
002977*
002978 3005-FINISH-ORDER.
002979*
002980     COMPUTE W-FINAL-TOTAL = W-ORIG-TOTAL - W-ORDER-DISC-TOTAL.
002990     IF W-FINAL-TOTAL < ZERO
003000        MOVE ZERO TO W-FINAL-TOTAL.
003010*
003020     PERFORM 3100-WRITE-ORDER-RESULT.
003030     PERFORM 3200-ACCUMULATE-TOTALS.
003040     PERFORM 9200-WRITE-REPORT-DETAIL-LINE.
003050*
003060     PERFORM 3010-READ-ORDER-RECORD.
003070*
003075 3005-FINISH-ORDER-EXIT.
003076     EXIT.
003077*
003110 3010-READ-ORDER-RECORD.
003120*
003130     READ ORDER-FILE
003140         AT END
003150             MOVE "Y" TO W-END-OF-ORDER-FILE
003155             GO TO 3010-READ-ORDER-RECORD-EXIT.
003160*
003170 3010-READ-ORDER-RECORD-EXIT.
003180     EXIT.
003190*
003200 3100-WRITE-ORDER-RESULT.
003210*
003220     MOVE ORD-ID          TO RSL-ORDER-ID.
003230     MOVE W-ORIG-TOTAL     TO RSL-ORIG-TOTAL.
003240     MOVE W-ORDER-DISC-TOTAL TO RSL-TOTAL-DISC.
003250     MOVE W-FINAL-TOTAL    TO RSL-FINAL-TOTAL.
003260     MOVE W-ORDER-DISC-COUNT TO RSL-DISC-COUNT.
003270     MOVE W-ERROR-MESSAGE  TO RSL-ERROR-MSG.
003280*
003290     WRITE RSL-RECORD.
003300*
003310 3100-WRITE-ORDER-RESULT-EXIT.
003320     EXIT.
003330*
003340 3200-ACCUMULATE-TOTALS.
003350*
003360     IF W-ORDER-DISC-COUNT > ZERO
003370        ADD 1 TO W-ORDERS-WITH-DISCOUNT.
003380*
003390     IF W-ERROR-MESSAGE NOT = SPACES
003400        ADD 1 TO W-ORDERS-WITH-ERROR.
003410*
003420     ADD W-ORIG-TOTAL       TO W-SUM-ORIG-TOTAL.
003430     ADD W-ORDER-DISC-TOTAL TO W-SUM-DISCOUNT.
003440     ADD W-FINAL-TOTAL      TO W-SUM-FINAL-TOTAL.
003450*
003460 3200-ACCUMULATE-TOTALS-EXIT.
003470     EXIT.
003480*
003490 9000-OPEN-ALL-FILES.
003500*
003510     OPEN INPUT  PARM-FILE.
003520     OPEN INPUT  COUPON-FILE.
003530     OPEN INPUT  PROMO-FILE.
003540     OPEN INPUT  ORDER-FILE.
003550     OPEN OUTPUT DETAIL-FILE.
003560     OPEN OUTPUT RESULT-FILE.
003570     OPEN OUTPUT REPORT-FILE.
003580*
003590 9000-OPEN-ALL-FILES-EXIT.
003600     EXIT.
003610*
003620 9900-CLOSE-ALL-FILES.
003630*
003640     CLOSE PARM-FILE.
003650     CLOSE COUPON-FILE.
003660     CLOSE PROMO-FILE.
003670     CLOSE ORDER-FILE.
003680     CLOSE DETAIL-FILE.
003690     CLOSE RESULT-FILE.
003700     CLOSE REPORT-FILE.
003710*
003720 9900-CLOSE-ALL-FILES-EXIT.
003730     EXIT.
003740*
003750     COPY "PL-LOAD-MASTERS.CBL".
003760     COPY "PL-VALIDATE-COUPON.CBL".
003770     COPY "PL-APPLY-COUPON.CBL".
003780     COPY "PL-COMPUTE-DISCOUNT.CBL".
003790     COPY "PL-SELECT-PROMOTIONS.CBL".
003800     COPY "PL-CALCULATE-ORDER.CBL".
003810     COPY "PL-RECORD-USAGE.CBL".
003820     COPY "PL-WRITE-REPORT.CBL".
