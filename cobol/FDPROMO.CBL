000100*FDPROMO.CBL
000110*RECORD LAYOUT FOR THE PROMOTION MASTER FILE (PROMO-FILE).
000120*THE FILE MAY ARRIVE IN ANY ORDER -- THE ENGINE SORTS IT BY
000130*PRM-PRIORITY DESCENDING WHEN THE TABLE IS LOADED.  SEE
000140*PL-LOAD-MASTERS.CBL PARA 2100-LOAD-PROMO-MASTER.
000150*1994-03-02  RVD  ORIGINAL CODING FOR DISCOUNT ENGINE PROJECT.
000160*1994-04-11  RVD  ADDED PRM-STACKABLE PER MERCHANDISING REQUEST.
000170       FD  PROMO-FILE
000180           LABEL RECORDS ARE STANDARD.
000190       01  PRM-RECORD.
000200           05  PRM-ID                PIC X(10).
000210           05  PRM-NAME              PIC X(30).
000220           05  PRM-DISC-TYPE         PIC X(01).
000230               88  PRM-TYPE-PERCENT      VALUE "P".
000240               88  PRM-TYPE-FIXED        VALUE "F".
000250           05  PRM-DISC-VALUE        PIC S9(05)V99.
000260           05  PRM-SCOPE             PIC X(01).
000270               88  PRM-SCOPE-ORDER       VALUE "O".
000280               88  PRM-SCOPE-PRODUCT     VALUE "P".
000290               88  PRM-SCOPE-CATEGORY    VALUE "C".
000300               88  PRM-SCOPE-MIN-PURCH   VALUE "M".
000310           05  PRM-MIN-PURCHASE      PIC S9(07)V99.
000320           05  PRM-MAX-DISCOUNT      PIC S9(07)V99.
000330           05  PRM-VALID-FROM        PIC 9(08).
000340           05  PRM-VALID-UNTIL       PIC 9(08).
000350           05  PRM-PRIORITY          PIC 9(03).
000360           05  PRM-STACKABLE         PIC X(01).
000370               88  PRM-IS-STACKABLE      VALUE "Y".
000380           05  PRM-ACTIVE            PIC X(01).
000390               88  PRM-IS-ACTIVE         VALUE "Y".
000400           05  PRM-PRODUCT-IDS OCCURS 5 TIMES.
000410               10  PRM-PRODUCT-ID    PIC X(10).
000420           05  PRM-CATEGORY-IDS OCCURS 5 TIMES.
000430               10  PRM-CATEGORY-ID   PIC X(10).
000440           05  FILLER                PIC X(08).
