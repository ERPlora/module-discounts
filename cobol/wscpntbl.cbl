000100*wscpntbl.cbl
000110*IN-MEMORY COUPON MASTER TABLE.  LOADED ONCE AT THE START OF THE
000120*RUN BY PL-LOAD-MASTERS.CBL PARA 2000-LOAD-COUPON-MASTER AND HELD
000130*FOR THE LIFE OF THE RUN SO PL-RECORD-USAGE.CBL CAN BUMP A
000140*COUPON'S USAGE COUNT WHILE THE RUN IS STILL GOING.
000150*THE CODE LOOKUP IS A STRAIGHT TABLE SCAN (WCT-MAX-COUPONS IS
000160*SMALL ENOUGH THAT A SEARCH TREE BUYS US NOTHING) AGAINST
000170*WCT-CODE, WHICH IS STORED UPPERCASED AND TRIMMED SO THE COMPARE
000180*AT CALL TIME CAN JUST UPPER-CASE THE INCOMING CODE AND GO.
000190*1994-03-07  RVD  ORIGINAL CODING FOR DISCOUNT ENGINE PROJECT.
000200*1998-12-02  JHT  ADDED WCT-VALID-FROM-X REDEFINES SO THE LOAD
000210*                 PARAGRAPH CAN VALIDATE THE CCYY PORTION WITHOUT
000220*                 UNSTRINGING.  TICKET Y2K-0091.
000230       77  WCT-MAX-COUPONS               PIC 9(04)  COMP VALUE 500.
000240       77  WCT-COUPON-COUNT              PIC 9(04)  COMP VALUE ZERO.
000250       77  WCT-X                         PIC 9(04)  COMP.
000260
000270       01  WCT-COUPON-TABLE.
000280           05  WCT-ENTRY OCCURS 500 TIMES
000290                         INDEXED BY WCT-IDX.
000300               10  WCT-ID                PIC X(10).
000310               10  WCT-CODE              PIC X(20).
000320               10  WCT-NAME              PIC X(30).
000330               10  WCT-DISC-TYPE         PIC X(01).
000340               10  WCT-DISC-VALUE        PIC S9(05)V99.
000350               10  WCT-SCOPE             PIC X(01).
000360               10  WCT-MIN-PURCHASE      PIC S9(07)V99.
000370               10  WCT-MAX-DISCOUNT      PIC S9(07)V99.
000380               10  WCT-USAGE-LIMIT       PIC 9(05)  COMP.
000390               10  WCT-USAGE-COUNT       PIC 9(05)  COMP.
000400               10  WCT-USAGE-PER-CUST    PIC 9(03)  COMP.
000410               10  WCT-VALID-FROM        PIC 9(08).
000420               10  WCT-VALID-FROM-X REDEFINES WCT-VALID-FROM.
000430                   15  WCT-VALID-FROM-CCYY  PIC 9(04).
000440                   15  WCT-VALID-FROM-MM    PIC 9(02).
000450                   15  WCT-VALID-FROM-DD    PIC 9(02).
000460               10  WCT-VALID-UNTIL       PIC 9(08).
000470               10  WCT-ACTIVE            PIC X(01).
000480
000490       77  WCT-FOUND-SWITCH              PIC X(01).
000500           88  WCT-ENTRY-FOUND               VALUE "Y".
