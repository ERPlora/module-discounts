000100*SLDETAIL.CBL
000110*FILE-CONTROL ENTRY FOR THE APPLIED-DISCOUNT DETAIL FILE.
000120*1994-03-02  RVD  ORIGINAL CODING FOR DISCOUNT ENGINE PROJECT.
000130       SELECT DETAIL-FILE
000140           ASSIGN TO DETAIL-FILE
000150           ORGANIZATION IS SEQUENTIAL
000160           ACCESS MODE IS SEQUENTIAL.
