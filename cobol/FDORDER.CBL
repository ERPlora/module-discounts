000100*FDORDER.CBL
000110*RECORD LAYOUT FOR THE INCOMING ORDER FILE (ORDER-FILE).
000120*ONE RECORD PER ORDER, PROCESSED IN FILE ORDER -- NO RESEQUENCING.
000130*1994-03-02  RVD  ORIGINAL CODING FOR DISCOUNT ENGINE PROJECT.
000140       FD  ORDER-FILE
000150           LABEL RECORDS ARE STANDARD.
000160       01  ORD-RECORD.
000170           05  ORD-ID                PIC X(10).
000180           05  ORD-CUSTOMER-ID       PIC X(10).
000190           05  ORD-TOTAL             PIC S9(07)V99.
000200           05  ORD-COUPON-CODE       PIC X(20).
000210           05  ORD-STACKING          PIC X(01).
000220               88  ORD-STACKING-ALLOWED  VALUE "Y".
000230           05  ORD-PRODUCT-IDS OCCURS 5 TIMES.
000240               10  ORD-PRODUCT-ID    PIC X(10).
000250           05  ORD-CATEGORY-IDS OCCURS 5 TIMES.
000260               10  ORD-CATEGORY-ID   PIC X(10).
000270           05  FILLER                PIC X(01).
