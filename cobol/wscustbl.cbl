000100*wscustbl.cbl
000110*IN-MEMORY TABLE OF (COUPON, CUSTOMER) USE-COUNTS, BUILT AS THE
000120*RUN GOES -- THE FILE HAS NO SUCH FILE ON DISK.  WHEN A COUPON IS
000130*SUCCESSFULLY APPLIED TO AN ORDER WITH A NON-BLANK CUSTOMER ID,
000140*PL-RECORD-USAGE.CBL PARA 6100-BUMP-CUSTOMER-USAGE EITHER BUMPS
000150*THE MATCHING ENTRY OR ADDS A NEW ONE.  PL-VALIDATE-COUPON.CBL
000160*SCANS THIS SAME TABLE TO ENFORCE CPN-USAGE-PER-CUST.
000170*1994-03-09  RVD  ORIGINAL CODING FOR DISCOUNT ENGINE PROJECT.
000180       77  WUT-MAX-USAGES                PIC 9(05)  COMP VALUE 2000.
000190       77  WUT-USAGE-COUNT                PIC 9(05)  COMP VALUE ZERO.
000200       77  WUT-X                          PIC 9(05)  COMP.
000210
000220       01  WUT-USAGE-TABLE.
000230           05  WUT-ENTRY OCCURS 2000 TIMES
000240                         INDEXED BY WUT-IDX.
000250               10  WUT-COUPON-ID          PIC X(10).
000260               10  WUT-CUSTOMER-ID        PIC X(10).
000270               10  WUT-USE-COUNT          PIC 9(03).
000280
000290       77  WUT-FOUND-SWITCH               PIC X(01).
000300           88  WUT-ENTRY-FOUND                VALUE "Y".
