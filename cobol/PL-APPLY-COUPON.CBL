000100*PL-APPLY-COUPON.CBL
000110*PARAGRAPH LIBRARY -- COUPON APPLICATION.  VALIDATES THE ORDER'S
000120*COUPON CODE (IF ANY) AND, WHEN VALID, PRICES IT ON THE ORIGINAL
000130*ORDER TOTAL AND WRITES A DETAIL RECORD.  CALLED ONCE PER ORDER FROM
000140*PL-CALCULATE-ORDER.CBL PARA 4000-CALCULATE-ORDER-DISCOUNTS, BEFORE
000150*ANY PROMOTION IS LOOKED AT.
000160*1994-03-08  RVD  ORIGINAL CODING FOR DISCOUNT ENGINE PROJECT.
000170*1995-02-14  WDH  CORRECTED BUY-X-GET-Y (TYPE "B") TO ALWAYS WRITE ITS
000180*                 DETAIL RECORD EVEN WHEN THE AMOUNT COMES BACK ZERO.
000190*                 TICKET DISC-0041.
000195*2006-08-22  PRK  DROPPED THE EARLY-EXIT GO TO ON A BLANK COUPON CODE --
000196*                 THIS SHOP TESTS AND FALLS THROUGH, IT DOES NOT BRANCH.
000197*                 TICKET DISC-0094.
000200 4200-APPLY-COUPON.
000210*
000220     IF ORD-COUPON-CODE NOT = SPACES
000225        PERFORM 4210-VALIDATE-COUPON
000270        IF COUPON-IS-VALID
000280           PERFORM 4295-PRICE-AND-RECORD-COUPON.
000290*
000300 4200-APPLY-COUPON-EXIT.
000310     EXIT.
000320*
000330 4295-PRICE-AND-RECORD-COUPON.
000340*
000350     SET WCT-IDX TO W-COUPON-IDX.
000360*
000370     MOVE W-ORIG-TOTAL          TO W-CALC-BASE-TOTAL.
000380     MOVE WCT-DISC-TYPE (WCT-IDX)   TO W-CALC-DISC-TYPE.
000390     MOVE WCT-DISC-VALUE (WCT-IDX)  TO W-CALC-DISC-VALUE.
000400     MOVE WCT-MAX-DISCOUNT (WCT-IDX) TO W-CALC-MAX-DISCOUNT.
000410*
000420     IF WCT-DISC-TYPE (WCT-IDX) = "B"
000430        MOVE ZERO TO W-CALC-DISC-AMOUNT
000440     ELSE
000450        PERFORM 4500-COMPUTE-DISCOUNT-AMOUNT.
000460*
000470     MOVE "C"                      TO DTL-SOURCE.
000480     MOVE WCT-ID (WCT-IDX)          TO DTL-SOURCE-ID.
000490     MOVE WCT-NAME (WCT-IDX)        TO DTL-SOURCE-NAME.
000500     MOVE WCT-DISC-TYPE (WCT-IDX)   TO DTL-DISC-TYPE.
000510     MOVE WCT-DISC-VALUE (WCT-IDX)  TO DTL-DISC-VALUE.
000520     MOVE W-CALC-DISC-AMOUNT        TO DTL-DISC-AMOUNT.
000530     MOVE W-ORIG-TOTAL              TO DTL-BASE-TOTAL.
000540     MOVE ORD-ID                    TO DTL-ORDER-ID.
000550*
000560     WRITE DTL-RECORD.
000570*
000580     ADD W-CALC-DISC-AMOUNT TO W-ORDER-DISC-TOTAL.
000590     SUBTRACT W-CALC-DISC-AMOUNT FROM W-WORKING-TOTAL.
000600     ADD 1 TO W-ORDER-DISC-COUNT.
000610     ADD 1 TO W-COUPON-DISC-COUNT.
000620     MOVE "Y" TO W-DISCOUNT-APPLIED.
000630*
000640     PERFORM 6000-RECORD-COUPON-USAGE.
000650*
000660     IF NOT ORD-STACKING-ALLOWED
000670        MOVE "Y" TO W-STOP-DISCOUNTING.
000680*
000690 4295-PRICE-AND-RECORD-COUPON-EXIT.
000700     EXIT.
