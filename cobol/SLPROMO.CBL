000100*SLPROMO.CBL
000110*FILE-CONTROL ENTRY FOR THE PROMOTION MASTER FILE.
000120*1994-03-02  RVD  ORIGINAL CODING FOR DISCOUNT ENGINE PROJECT.
000130       SELECT PROMO-FILE
000140           ASSIGN TO PROMO-FILE
000150           ORGANIZATION IS SEQUENTIAL
000160           ACCESS MODE IS SEQUENTIAL.
