000100*PL-WRITE-REPORT.CBL
000110*PARAGRAPH LIBRARY -- SUMMARY REPORT PRINT LOGIC.  HEADINGS ONCE AT
000120*THE TOP OF THE RUN, ONE DETAIL LINE PER ORDER WITH PAGE BREAKS, AND
000130*THE CONTROL-TOTALS BLOCK AT THE END.  CALLED FROM ORDER-DISCOUNT-
000140*BATCH.COB.
000150*1994-03-10  RVD  ORIGINAL CODING FOR DISCOUNT ENGINE PROJECT.
000160*2001-07-19  CLM  ADDED THE COUPON-DISC-COUNT AND PROMO-DISC-COUNT
000170*                 LINES TO THE CONTROL-TOTALS BLOCK.  TICKET DISC-0077,
000180*                 AUDIT REQUEST AP-2001-114.
000190 9100-WRITE-REPORT-HEADINGS.
000200*
000210     MOVE 1 TO W-PAGE-NUMBER.
000220     MOVE WRD-RUN-DATE TO TL-RUN-DATE.
000230*
000240     WRITE REPORT-RECORD FROM TITLE-LINE BEFORE ADVANCING 1.
000250     MOVE SPACES TO REPORT-RECORD.
000260     WRITE REPORT-RECORD BEFORE ADVANCING 2.
000270     WRITE REPORT-RECORD FROM HEADING-1 BEFORE ADVANCING 1.
000280     WRITE REPORT-RECORD FROM HEADING-2 BEFORE ADVANCING 1.
000290*
000300     MOVE 4 TO W-PRINTED-LINES.
000310*
000320 9100-WRITE-REPORT-HEADINGS-EXIT.
000330     EXIT.
000340*
000350 9200-WRITE-REPORT-DETAIL-LINE.
000360*
000370     IF PAGE-FULL
000380        PERFORM 9210-START-NEW-PAGE.
000390*
000400     MOVE ORD-ID             TO DL-ORDER-ID.
000410     MOVE W-ORIG-TOTAL        TO DL-ORIG-TOTAL.
000420     MOVE W-ORDER-DISC-COUNT  TO DL-DISC-COUNT.
000430     MOVE W-ORDER-DISC-TOTAL  TO DL-TOTAL-DISC.
000440     MOVE W-FINAL-TOTAL       TO DL-FINAL-TOTAL.
000450     MOVE W-ERROR-MESSAGE     TO DL-ERROR-MSG.
000460*
000470     WRITE REPORT-RECORD FROM DETAIL-LINE BEFORE ADVANCING 1.
000480     ADD 1 TO W-PRINTED-LINES.
000490*
000500 9200-WRITE-REPORT-DETAIL-LINE-EXIT.
000510     EXIT.
000520*
000530 9210-START-NEW-PAGE.
000540*
000550     ADD 1 TO W-PAGE-NUMBER.
000560     WRITE REPORT-RECORD FROM TITLE-LINE BEFORE ADVANCING 1.
000570     MOVE SPACES TO REPORT-RECORD.
000580     WRITE REPORT-RECORD BEFORE ADVANCING 2.
000590     WRITE REPORT-RECORD FROM HEADING-1 BEFORE ADVANCING 1.
000600     WRITE REPORT-RECORD FROM HEADING-2 BEFORE ADVANCING 1.
000610     MOVE 4 TO W-PRINTED-LINES.
000620*
000630 9210-START-NEW-PAGE-EXIT.
000640     EXIT.
000650*
000660 9300-WRITE-CONTROL-TOTALS.
000670*
000680     MOVE SPACES TO REPORT-RECORD.
000690     WRITE REPORT-RECORD BEFORE ADVANCING 2.
000700*
000710     MOVE "ORDERS READ"                  TO CT-LABEL.
000720     MOVE W-ORDERS-READ                  TO CT-VALUE.
000730     WRITE REPORT-RECORD FROM CONTROL-TOTALS-LINE BEFORE ADVANCING 1.
000740*
000750     MOVE "ORDERS WITH A DISCOUNT APPLIED" TO CT-LABEL.
000760     MOVE W-ORDERS-WITH-DISCOUNT          TO CT-VALUE.
000770     WRITE REPORT-RECORD FROM CONTROL-TOTALS-LINE BEFORE ADVANCING 1.
000780*
000790     MOVE "ORDERS WITH AN ERROR MESSAGE"   TO CT-LABEL.
000800     MOVE W-ORDERS-WITH-ERROR             TO CT-VALUE.
000810     WRITE REPORT-RECORD FROM CONTROL-TOTALS-LINE BEFORE ADVANCING 1.
000820*
000830     MOVE "COUPON DISCOUNTS APPLIED"       TO CT-LABEL.
000840     MOVE W-COUPON-DISC-COUNT             TO CT-VALUE.
000850     WRITE REPORT-RECORD FROM CONTROL-TOTALS-LINE BEFORE ADVANCING 1.
000860*
000870     MOVE "PROMOTION DISCOUNTS APPLIED"    TO CT-LABEL.
000880     MOVE W-PROMO-DISC-COUNT              TO CT-VALUE.
000890     WRITE REPORT-RECORD FROM CONTROL-TOTALS-LINE BEFORE ADVANCING 1.
000900*
000910     MOVE "TOTAL ORIGINAL ORDER AMOUNT"    TO CT-LABEL.
000920     MOVE W-SUM-ORIG-TOTAL                TO CT-VALUE.
000930     WRITE REPORT-RECORD FROM CONTROL-TOTALS-LINE BEFORE ADVANCING 2.
000940*
000950     MOVE "TOTAL DISCOUNT AMOUNT"          TO CT-LABEL.
000960     MOVE W-SUM-DISCOUNT                  TO CT-VALUE.
000970     WRITE REPORT-RECORD FROM CONTROL-TOTALS-LINE BEFORE ADVANCING 1.
000980*
000990     MOVE "TOTAL FINAL ORDER AMOUNT"       TO CT-LABEL.
001000     MOVE W-SUM-FINAL-TOTAL               TO CT-VALUE.
001010     WRITE REPORT-RECORD FROM CONTROL-TOTALS-LINE BEFORE ADVANCING 1.
001020*
001030 9300-WRITE-CONTROL-TOTALS-EXIT.
001040     EXIT.
