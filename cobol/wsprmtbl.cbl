000100*wsprmtbl.cbl
000110*IN-MEMORY PROMOTION MASTER TABLE, BUILT BY PL-LOAD-MASTERS.CBL
000120*PARA 2100-LOAD-PROMO-MASTER.  THE PROMO-FILE MAY ARRIVE IN ANY
000130*ORDER; THE LOAD PARAGRAPH RUNS IT THROUGH SORT-FILE ON
000140*PRM-PRIORITY DESCENDING FIRST, SO WPT-ENTRY (1) IS ALWAYS THE
000150*HIGHEST-PRIORITY PROMOTION AND THE TABLE CAN BE WALKED TOP TO
000160*BOTTOM IN PL-SELECT-PROMOTIONS.CBL WITHOUT ANY FURTHER SORTING.
000170*1994-03-07  RVD  ORIGINAL CODING FOR DISCOUNT ENGINE PROJECT.
000180*1998-12-02  JHT  WPT-APPLICABLE-SWITCH WAS A SINGLE FLAG LEFT
000190*                 OVER FROM THE FIRST CUT OF THIS COPYBOOK, BACK
000200*                 WHEN 5000-GET-APPLICABLE-PROMOTIONS TESTED ONE
000210*                 PROMOTION AT A TIME.  IT NOW TESTS THE WHOLE
000220*                 TABLE IN ONE PASS, SO THE FLAG HAS TO BE AN
000230*                 ARRAY, ONE SLOT PER WPT-ENTRY.  TICKET DISC-0147.
000240       77  WPT-MAX-PROMOS                PIC 9(04)  COMP VALUE 200.
000250       77  WPT-PROMO-COUNT               PIC 9(04)  COMP VALUE ZERO.
000260       77  WPT-X                         PIC 9(04)  COMP.
000270       77  WPT-Y                         PIC 9(04)  COMP.
000280
000290       01  WPT-PROMO-TABLE.
000300           05  WPT-ENTRY OCCURS 200 TIMES
000310                         INDEXED BY WPT-IDX.
000320               10  WPT-ID                PIC X(10).
000330               10  WPT-NAME              PIC X(30).
000340               10  WPT-DISC-TYPE         PIC X(01).
000350               10  WPT-DISC-VALUE        PIC S9(05)V99.
000360               10  WPT-SCOPE             PIC X(01).
000370               10  WPT-MIN-PURCHASE      PIC S9(07)V99.
000380               10  WPT-MAX-DISCOUNT      PIC S9(07)V99.
000390               10  WPT-VALID-FROM        PIC 9(08).
000400               10  WPT-VALID-FROM-X REDEFINES WPT-VALID-FROM.
000410                   15  WPT-VALID-FROM-CCYY  PIC 9(04).
000420                   15  WPT-VALID-FROM-MM    PIC 9(02).
000430                   15  WPT-VALID-FROM-DD    PIC 9(02).
000440               10  WPT-VALID-UNTIL       PIC 9(08).
000450               10  WPT-PRIORITY          PIC 9(03)  COMP.
000460               10  WPT-STACKABLE         PIC X(01).
000470               10  WPT-ACTIVE            PIC X(01).
000480               10  WPT-PRODUCT-ID OCCURS 5 TIMES PIC X(10).
000490               10  WPT-CATEGORY-ID OCCURS 5 TIMES PIC X(10).
000500
000510       01  WPT-APPLICABLE-FLAGS.
000520           05  WPT-APPLICABLE OCCURS 200 TIMES PIC X(01).
000530               88  WPT-IS-APPLICABLE             VALUE "Y".
