000100*PL-VALIDATE-COUPON.CBL
000110*PARAGRAPH LIBRARY -- COUPON VALIDATION LADDER.  CHECKS RUN IN A
000120*FIXED ORDER; THE FIRST FAILURE WINS AND ITS MESSAGE IS RETURNED IN
000130*W-ERROR-MESSAGE.  CALLED FROM PL-APPLY-COUPON.CBL PARA 4200-APPLY-
000140*COUPON BEFORE ANY DISCOUNT MATH IS ATTEMPTED.
000150*1994-03-05  RVD  ORIGINAL CODING FOR DISCOUNT ENGINE PROJECT.
000160*1996-09-09  WDH  ADDED STEP 6, THE PER-CUSTOMER USAGE CHECK AGAINST
000170*                 THE WUT TABLE -- SEE PL-RECORD-USAGE.CBL.
000180 4210-VALIDATE-COUPON.
000190*
000200     MOVE "N" TO W-COUPON-VALID.
000210     MOVE SPACES TO W-ERROR-MESSAGE.
000220*
000230*    STEP 1 -- CODE LOOKUP, CASE-INSENSITIVE AND TRIMMED.
000240*
000250     MOVE ORD-COUPON-CODE TO W-LOOKUP-CODE.
000260     INSPECT W-LOOKUP-CODE
000270         CONVERTING "abcdefghijklmnopqrstuvwxyz"
000280                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000290     PERFORM 4220-FIND-COUPON-BY-CODE.
000300*
000310     IF NOT WCT-ENTRY-FOUND
000320        MOVE "INVALID COUPON CODE" TO W-ERROR-MESSAGE
000330     ELSE
000340        PERFORM 4230-CHECK-COUPON-RULES.
000350*
000360 4210-VALIDATE-COUPON-EXIT.
000370     EXIT.
000380*
000390 4220-FIND-COUPON-BY-CODE.
000400*
000410     MOVE "N" TO WCT-FOUND-SWITCH.
000420     SET WCT-IDX TO 1.
000430*
000440     PERFORM 4221-TEST-ONE-COUPON-CODE
000450         UNTIL WCT-IDX > WCT-COUPON-COUNT
000460            OR WCT-ENTRY-FOUND.
000470*
000480 4220-FIND-COUPON-BY-CODE-EXIT.
000490     EXIT.
000500*
000510 4221-TEST-ONE-COUPON-CODE.
000520*
000530     IF WCT-CODE (WCT-IDX) = W-LOOKUP-CODE
000540        MOVE "Y" TO WCT-FOUND-SWITCH
000550        SET W-COUPON-IDX TO WCT-IDX
000560     ELSE
000570        SET WCT-IDX UP BY 1.
000580*
000590 4221-TEST-ONE-COUPON-CODE-EXIT.
000600     EXIT.
000610*
000620 4230-CHECK-COUPON-RULES.
000630*
000640*    STEP 2 -- ACTIVE FLAG.
000650*
000660     SET WCT-IDX TO W-COUPON-IDX.
000670     IF NOT WCT-ACTIVE (WCT-IDX) = "Y"
000680        MOVE "COUPON IS NOT ACTIVE" TO W-ERROR-MESSAGE
000690     ELSE
000700        PERFORM 4240-CHECK-VALID-FROM.
000710*
000720 4230-CHECK-COUPON-RULES-EXIT.
000730     EXIT.
000740*
000750 4240-CHECK-VALID-FROM.
000760*
000770*    STEP 3 -- VALID-FROM WINDOW.
000780*
000790     IF WRD-RUN-DATE < WCT-VALID-FROM (WCT-IDX)
000800        MOVE "COUPON NOT YET VALID" TO W-ERROR-MESSAGE
000810     ELSE
000820        PERFORM 4250-CHECK-VALID-UNTIL.
000830*
000840 4240-CHECK-VALID-FROM-EXIT.
000850     EXIT.
000860*
000870 4250-CHECK-VALID-UNTIL.
000880*
000890*    STEP 4 -- VALID-UNTIL WINDOW.
000900*
000910     IF WRD-RUN-DATE > WCT-VALID-UNTIL (WCT-IDX)
000920        MOVE "COUPON HAS EXPIRED" TO W-ERROR-MESSAGE
000930     ELSE
000940        PERFORM 4260-CHECK-USAGE-LIMIT.
000950*
000960 4250-CHECK-VALID-UNTIL-EXIT.
000970     EXIT.
000980*
000990 4260-CHECK-USAGE-LIMIT.
001000*
001010*    STEP 5 -- OVERALL USAGE LIMIT.
001020*
001030     IF WCT-USAGE-LIMIT (WCT-IDX) > ZERO
001040        AND WCT-USAGE-COUNT (WCT-IDX) NOT < WCT-USAGE-LIMIT (WCT-IDX)
001050           MOVE "COUPON USAGE LIMIT REACHED" TO W-ERROR-MESSAGE
001060     ELSE
001070        PERFORM 4270-CHECK-CUSTOMER-USAGE.
001080*
001090 4260-CHECK-USAGE-LIMIT-EXIT.
001100     EXIT.
001110*
001120 4270-CHECK-CUSTOMER-USAGE.
001130*
001140*    STEP 6 -- PER-CUSTOMER USAGE LIMIT.
001150*
001160     MOVE ZERO TO W-PRIOR-CUSTOMER-USES.
001170     IF WCT-USAGE-PER-CUST (WCT-IDX) > ZERO
001180        AND ORD-CUSTOMER-ID NOT = SPACES
001190           PERFORM 4280-FIND-CUSTOMER-USAGE
001200           IF WUT-ENTRY-FOUND
001210              MOVE WUT-USE-COUNT (WUT-IDX) TO W-PRIOR-CUSTOMER-USES.
001220*
001230     IF WCT-USAGE-PER-CUST (WCT-IDX) > ZERO
001240        AND ORD-CUSTOMER-ID NOT = SPACES
001250        AND W-PRIOR-CUSTOMER-USES NOT < WCT-USAGE-PER-CUST (WCT-IDX)
001260           MOVE "CUSTOMER USAGE LIMIT REACHED" TO W-ERROR-MESSAGE
001270     ELSE
001280        PERFORM 4290-CHECK-MIN-PURCHASE.
001290*
001300 4270-CHECK-CUSTOMER-USAGE-EXIT.
001310     EXIT.
001320*
001330 4280-FIND-CUSTOMER-USAGE.
001340*
001350     MOVE "N" TO WUT-FOUND-SWITCH.
001360     SET WUT-IDX TO 1.
001370*
001380     PERFORM 4281-TEST-ONE-USAGE-ENTRY
001390         UNTIL WUT-IDX > WUT-USAGE-COUNT
001400            OR WUT-ENTRY-FOUND.
001410*
001420 4280-FIND-CUSTOMER-USAGE-EXIT.
001430     EXIT.
001440*
001450 4281-TEST-ONE-USAGE-ENTRY.
001460*
001470     IF WUT-COUPON-ID (WUT-IDX) = WCT-ID (WCT-IDX)
001480        AND WUT-CUSTOMER-ID (WUT-IDX) = ORD-CUSTOMER-ID
001490           MOVE "Y" TO WUT-FOUND-SWITCH
001500     ELSE
001510        SET WUT-IDX UP BY 1.
001520*
001530 4281-TEST-ONE-USAGE-ENTRY-EXIT.
001540     EXIT.
001550*
001560 4290-CHECK-MIN-PURCHASE.
001570*
001580*    STEP 7 -- MINIMUM PURCHASE.
001590*
001600     IF WCT-MIN-PURCHASE (WCT-IDX) > ZERO
001610        AND W-ORIG-TOTAL < WCT-MIN-PURCHASE (WCT-IDX)
001620           MOVE "MINIMUM PURCHASE NOT MET" TO W-ERROR-MESSAGE
001630     ELSE
001640        MOVE "Y" TO W-COUPON-VALID.
001650*
001660 4290-CHECK-MIN-PURCHASE-EXIT.
001670     EXIT.
