000100*PL-LOAD-MASTERS.CBL
000110*PARAGRAPH LIBRARY -- RUN-PARAMETER READ AND MASTER-TABLE LOADS FOR
000120*ORDER-DISCOUNT-BATCH.  COPIED INTO THE TAIL OF THE PROCEDURE
000130*DIVISION, NOT CALLED.
000140*1994-03-03  RVD  ORIGINAL CODING FOR DISCOUNT ENGINE PROJECT.
000150*1994-06-30  RVD  ADDED THE SORT OF PROMO-FILE BY PRIORITY DESCENDING
000160*                 SO THE PROMOTION TABLE LOADS IN PRIORITY ORDER AND
000170*                 PL-SELECT-PROMOTIONS NEVER HAS TO RE-SORT.
000180 1000-READ-RUN-PARAMETER.
000190*
000200     READ PARM-FILE
000210         AT END
000220             DISPLAY "PL-LOAD-MASTERS: PARM-FILE IS EMPTY -- ABORTING"
000230             MOVE 16 TO RETURN-CODE
000240             STOP RUN.
000250*
000260     MOVE PARM-RUN-DATE TO WRD-RUN-DATE.
000270*
000280 1000-READ-RUN-PARAMETER-EXIT.
000290     EXIT.
000300*
000310 2000-LOAD-COUPON-MASTER.
000320*
000330     MOVE ZERO TO WCT-COUPON-COUNT.
000335     MOVE "N" TO W-COUPON-FILE-EOF.
000340*
000350     PERFORM 2010-READ-COUPON-RECORD.
000360     PERFORM 2020-STORE-COUPON-ENTRY
000370         UNTIL COUPON-FILE-AT-END.
000380*
000390 2000-LOAD-COUPON-MASTER-EXIT.
000400     EXIT.
000410*
000420 2010-READ-COUPON-RECORD.
000430*
000440     READ COUPON-FILE
000450         AT END
000460             MOVE "Y" TO W-COUPON-FILE-EOF.
000470*
000480 2010-READ-COUPON-RECORD-EXIT.
000490     EXIT.
000500*
000510 2020-STORE-COUPON-ENTRY.
000520*
000530     ADD 1 TO WCT-COUPON-COUNT.
000540     SET WCT-IDX TO WCT-COUPON-COUNT.
000550*
000560     MOVE CPN-ID             TO WCT-ID (WCT-IDX).
000570     MOVE CPN-CODE           TO WCT-CODE (WCT-IDX).
000580     INSPECT WCT-CODE (WCT-IDX)
000590         CONVERTING "abcdefghijklmnopqrstuvwxyz"
000600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000610     MOVE CPN-NAME           TO WCT-NAME (WCT-IDX).
000620     MOVE CPN-DISC-TYPE      TO WCT-DISC-TYPE (WCT-IDX).
000630     MOVE CPN-DISC-VALUE     TO WCT-DISC-VALUE (WCT-IDX).
000640     MOVE CPN-SCOPE          TO WCT-SCOPE (WCT-IDX).
000650     MOVE CPN-MIN-PURCHASE   TO WCT-MIN-PURCHASE (WCT-IDX).
000660     MOVE CPN-MAX-DISCOUNT   TO WCT-MAX-DISCOUNT (WCT-IDX).
000670     MOVE CPN-USAGE-LIMIT    TO WCT-USAGE-LIMIT (WCT-IDX).
000680     MOVE CPN-USAGE-COUNT    TO WCT-USAGE-COUNT (WCT-IDX).
000690     MOVE CPN-USAGE-PER-CUST TO WCT-USAGE-PER-CUST (WCT-IDX).
000700     MOVE CPN-VALID-FROM     TO WCT-VALID-FROM (WCT-IDX).
000710     MOVE CPN-VALID-UNTIL    TO WCT-VALID-UNTIL (WCT-IDX).
000720     MOVE CPN-ACTIVE         TO WCT-ACTIVE (WCT-IDX).
000730*
000740     PERFORM 2010-READ-COUPON-RECORD.
000750*
000760 2020-STORE-COUPON-ENTRY-EXIT.
000770     EXIT.
000780*
000790 2100-LOAD-PROMO-MASTER.
000800*
000810     SORT SORT-FILE
000820         ON DESCENDING KEY SORT-PRIORITY
000830         USING PROMO-FILE
000840         GIVING WORK-FILE.
000850*
000860     MOVE ZERO TO WPT-PROMO-COUNT.
000865     MOVE "N" TO W-WORK-FILE-EOF.
000870*
000880     OPEN INPUT WORK-FILE.
000890     PERFORM 2110-READ-WORK-RECORD.
000900     PERFORM 2120-STORE-PROMO-ENTRY
000910         UNTIL WORK-FILE-AT-END.
000920     CLOSE WORK-FILE.
000930*
000940 2100-LOAD-PROMO-MASTER-EXIT.
000950     EXIT.
000960*
000970 2110-READ-WORK-RECORD.
000980*
000990     READ WORK-FILE
001000         AT END
001010             MOVE "Y" TO W-WORK-FILE-EOF.
001020*
001030 2110-READ-WORK-RECORD-EXIT.
001040     EXIT.
001050*
001060 2120-STORE-PROMO-ENTRY.
001070*
001080     ADD 1 TO WPT-PROMO-COUNT.
001090     SET WPT-IDX TO WPT-PROMO-COUNT.
001100*
001110     MOVE WORK-ID            TO WPT-ID (WPT-IDX).
001120     MOVE WORK-NAME          TO WPT-NAME (WPT-IDX).
001130     MOVE WORK-DISC-TYPE     TO WPT-DISC-TYPE (WPT-IDX).
001140     MOVE WORK-DISC-VALUE    TO WPT-DISC-VALUE (WPT-IDX).
001150     MOVE WORK-SCOPE         TO WPT-SCOPE (WPT-IDX).
001160     MOVE WORK-MIN-PURCHASE  TO WPT-MIN-PURCHASE (WPT-IDX).
001170     MOVE WORK-MAX-DISCOUNT  TO WPT-MAX-DISCOUNT (WPT-IDX).
001180     MOVE WORK-VALID-FROM    TO WPT-VALID-FROM (WPT-IDX).
001190     MOVE WORK-VALID-UNTIL   TO WPT-VALID-UNTIL (WPT-IDX).
001200     MOVE WORK-PRIORITY      TO WPT-PRIORITY (WPT-IDX).
001210     MOVE WORK-STACKABLE     TO WPT-STACKABLE (WPT-IDX).
001220     MOVE WORK-ACTIVE        TO WPT-ACTIVE (WPT-IDX).
001230     MOVE "N"                TO WPT-APPLICABLE (WPT-IDX).
001240*
001250     MOVE 1 TO WPT-Y.
001260     PERFORM 2130-COPY-ONE-ID-PAIR
001270         UNTIL WPT-Y > 5.
001280*
001290     PERFORM 2110-READ-WORK-RECORD.
001300*
001310 2120-STORE-PROMO-ENTRY-EXIT.
001320     EXIT.
001330*
001340 2130-COPY-ONE-ID-PAIR.
001350*
001360     SET WPT-X TO WPT-Y.
001370     MOVE WORK-PRODUCT-IDS (WPT-Y)  TO WPT-PRODUCT-ID (WPT-IDX, WPT-X).
001380     MOVE WORK-CATEGORY-IDS (WPT-Y) TO WPT-CATEGORY-ID (WPT-IDX, WPT-X).
001390     ADD 1 TO WPT-Y.
001400*
001410 2130-COPY-ONE-ID-PAIR-EXIT.
001420     EXIT.
