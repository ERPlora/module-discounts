000100*wsdate.cbl
000110*WORKING-STORAGE HOLDING THE RUN DATE AND THE DATE-WINDOW
000120*COMPARE FIELDS USED BY PL-VALIDATE-COUPON.CBL AND
000130*PL-SELECT-PROMOTIONS.CBL.
000140*THIS USED TO BE THE INTERACTIVE GET-VALID-DATE COPYBOOK (GDTV-
000150*PREFIXED FIELDS, OPERATOR PROMPT HEADING, MONTH-NAME TABLE) FOR
000160*THE OLD VOUCHER-ENTRY SCREENS.  THE BATCH ENGINE HAS NO OPERATOR
000170*TO PROMPT, SO THE RUN DATE COMES OFF PARM-RECORD INSTEAD -- SEE
000180*PL-LOAD-MASTERS.CBL PARA 1000-READ-RUN-PARAMETER.
000190*1994-03-04  RVD  REWRITTEN FOR THE DISCOUNT ENGINE BATCH PROJECT.
000200*1998-11-20  JHT  CCYY ALREADY CARRIED 4 DIGITS HERE -- NO Y2K
000210*                 WINDOWING FIX NEEDED, CONFIRMED WITH QA.  TICKET
000220*                 Y2K-0091.
000230       01  WRD-RUN-DATE                 PIC 9(08).
000240       01  FILLER REDEFINES WRD-RUN-DATE.
000250           05  WRD-RUN-DATE-CCYY        PIC 9(04).
000260           05  WRD-RUN-DATE-MM          PIC 9(02).
000270           05  WRD-RUN-DATE-DD          PIC 9(02).
000280
000290       77  WRD-COMPARE-DATE             PIC 9(08).
000300       77  WRD-COMPARE-FROM             PIC 9(08).
000310       77  WRD-COMPARE-UNTIL            PIC 9(08).
000320       77  WRD-DATE-IN-WINDOW           PIC X(01).
000330           88  WRD-IS-IN-WINDOW             VALUE "Y".
