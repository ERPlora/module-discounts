000100*FDDETAIL.CBL
000110*RECORD LAYOUT FOR THE APPLIED-DISCOUNT DETAIL FILE (DETAIL-FILE).
000120*ONE RECORD WRITTEN PER DISCOUNT ACTUALLY APPLIED TO AN ORDER --
000130*NOT WRITTEN FOR AN INVALID COUPON OR A ZERO-AMOUNT DISCOUNT.
000140*1994-03-02  RVD  ORIGINAL CODING FOR DISCOUNT ENGINE PROJECT.
000142*2006-08-29  PRK  RECORD RAN 78 BYTES AGAINST THE 77 MERCHANDISING
000143*                 SPECIFIED FOR THIS FILE -- DROPPED THE TRAILING
000144*                 FILLER, THE FIELDS ALREADY PAD THE RECORD EXACTLY.
000145*                 TICKET DISC-0094.
000150       FD  DETAIL-FILE
000160           LABEL RECORDS ARE STANDARD.
000170       01  DTL-RECORD.
000180           05  DTL-ORDER-ID          PIC X(10).
000190           05  DTL-SOURCE            PIC X(01).
000200               88  DTL-SOURCE-COUPON     VALUE "C".
000210               88  DTL-SOURCE-PROMO      VALUE "P".
000220           05  DTL-SOURCE-ID         PIC X(10).
000230           05  DTL-SOURCE-NAME       PIC X(30).
000240           05  DTL-DISC-TYPE         PIC X(01).
000250           05  DTL-DISC-VALUE        PIC S9(05)V99.
000260           05  DTL-DISC-AMOUNT       PIC S9(07)V99.
000270           05  DTL-BASE-TOTAL        PIC S9(07)V99.
