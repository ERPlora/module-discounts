000100*FDCOUPON.CBL
000110*RECORD LAYOUT FOR THE COUPON MASTER FILE (COUPON-FILE).
000120*RECORD LENGTH 125.  ONE RECORD PER COUPON CODE ON FILE.
000130*1994-03-02  RVD  ORIGINAL CODING FOR DISCOUNT ENGINE PROJECT.
000140*1994-03-15  RVD  ADDED CPN-USAGE-PER-CUST AFTER THE TSO REVIEW.
000150       FD  COUPON-FILE
000160           LABEL RECORDS ARE STANDARD.
000170       01  CPN-RECORD.
000180           05  CPN-ID                PIC X(10).
000190           05  CPN-CODE              PIC X(20).
000200           05  CPN-NAME              PIC X(30).
000210           05  CPN-DISC-TYPE         PIC X(01).
000220               88  CPN-TYPE-PERCENT      VALUE "P".
000230               88  CPN-TYPE-FIXED        VALUE "F".
000240               88  CPN-TYPE-BUY-X-GET-Y  VALUE "B".
000250           05  CPN-DISC-VALUE        PIC S9(05)V99.
000260           05  CPN-SCOPE             PIC X(01).
000270               88  CPN-SCOPE-ORDER       VALUE "O".
000280               88  CPN-SCOPE-PRODUCT     VALUE "P".
000290               88  CPN-SCOPE-CATEGORY    VALUE "C".
000300               88  CPN-SCOPE-MIN-PURCH   VALUE "M".
000310           05  CPN-MIN-PURCHASE      PIC S9(07)V99.
000320           05  CPN-MAX-DISCOUNT      PIC S9(07)V99.
000330           05  CPN-USAGE-LIMIT       PIC 9(05).
000340           05  CPN-USAGE-COUNT       PIC 9(05).
000350           05  CPN-USAGE-PER-CUST    PIC 9(03).
000360           05  CPN-VALID-FROM        PIC 9(08).
000370           05  CPN-VALID-UNTIL       PIC 9(08).
000380           05  CPN-ACTIVE            PIC X(01).
000390               88  CPN-IS-ACTIVE         VALUE "Y".
000400           05  FILLER                PIC X(08).
